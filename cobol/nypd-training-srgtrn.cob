000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SRGTRN.
000300 AUTHOR.        S WAITE.
000400 INSTALLATION.  CMS - CENTRAL MEDICAL SCHEDULING, WEST DOVER VT.
000500 DATE-WRITTEN.  09/02/1990.
000600 DATE-COMPILED. TODAY.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*  SRGTRN - STRATEGIC RESPONSE GROUP TRAINING/COMMAND REPORT. *
001000*  SCANS THE 26 NYPD-PROFILES-<LETTER>.JSON FEEDS, BREAKS OUT *
001100*  OFFICERS WHO TOOK ANY "SRG"-PREFIXED COURSE AND OFFICERS   *
001200*  CURRENTLY ASSIGNED TO ONE OF THE SIX SRG COMMANDS, AND     *
001300*  LISTS QUALIFYING SRG COMMAND OFFICERS' POST-ASSIGNMENT     *
001400*  TRAINING RECORDS.  50-A CROSS REFERENCE IS THE SAME AS     *
001500*  NSTTRN.                                                    *
001600*                                                             *
001700*  CHANGE LOG                                                 *
001800*  ----------                                                 *
001900*  09/02/90  SW  0005  ORIGINAL - SRG COMMAND REPORTING       *   SW0005
002000*                      REQUESTED BY RECORDS UNIT.             *   SW0005  
002100*  09/14/99  SW  0007  SRG.CSV SPLIT OUT FROM SRG-TRAINED.CSV *   SW0007  
002200*                      SO COMMAND ROSTER AND TRAINED ROSTER   *   SW0007  
002300*                      DON'T HAVE TO BE THE SAME THING.       *   SW0007  
002400*  10/01/99  SW  0011  POST-ASSIGNMENT TRAINING DETAIL FILE   *   SW0011  
002500*                      ADDED (SRG-TRAININGS.CSV).             *   SW0011  
002600*  11/30/99  SW  0014  Y2K - CHANGE LOG DATES CHECKED FOR     *   SW0014  
002700*                      2-DIGIT YEAR ROLLOVER.                 *   SW0014  
002800*  01/06/00  SW  0015  Y2K FOLLOWUP - ASSIGNMENT/TRAINING     *   SW0015  
002900*                      DATES ALREADY CARRY A 4-DIGIT YEAR ON  *   SW0015  
003000*                      THE FEED, NOTHING TO FIX HERE.         *   SW0015  
003100*  05/22/06  SW  0031  DIAGNOSTIC LINE ADDED WHEN AN OFFICER  *   SW0031  
003200*                      RECORD HAS NO TRAINING ARRAY AT ALL -  *   SW0031  
003300*                      RECORDS UNIT WAS SEEING SILENT DROPS.  *   SW0031  
003400*  07/07/14  SW  0058  REBUILT AROUND THE OLD CCI005 CONTROL  *   SW0058  
003500*                      SHAPE - SCRATCH INDEXED 50-A TABLE     *   SW0058  
003600*                      SHARED WITH NSTTRN.                    *   SW0058  
003700*  04/02/20  SW  0066  COPYBOOKS SPLIT OUT, SHARED WITH       *   SW0066
003800*                      NSTTRN (SEE OFFPROF/FIFTYA/FIFTYAWK).  *   SW0066
003900*  07/02/20  SW  0071  50-A AND PROFILE LINKS WERE BUILDING   *   SW0071
004000*                      UPPERCASE - SITE URLS ARE CASE-        *   SW0071
004100*                      SENSITIVE, FIXED TO LOWER CASE (THE    *   SW0071
004200*                      @TAXID= QUERY TAG STAYS UPPERCASE).    *   SW0071
004300*  07/09/20  SW  0072  P9-CONVERT-DATE WAS UNSTRINGING INTO   *   SW0072
004400*                      PLAIN X(2) HOLDING FIELDS AND THEN     *   SW0072
004500*                      MOVEing TO THE JUSTIFIED RIGHT ONES -  *   SW0072
004600*                      A SAME-SIZE MOVE DOESN'T RE-JUSTIFY,   *   SW0072
004700*                      SO SINGLE-DIGIT MONTHS/DAYS NEVER GOT  *   SW0072
004800*                      ZERO-FILLED.  UNSTRING NOW TARGETS THE *   SW0072
004900*                      JUSTIFIED FIELDS DIRECTLY.             *   SW0072
005000***************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALPHA-LETTER IS "A" THRU "Z"
005600     UPSI-0 ON STATUS IS SRG-VERBOSE-SWITCH.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT FIFTYA-FEED ASSIGN TO "S25" ORGANIZATION
006100     LINE SEQUENTIAL.
006200
006300     SELECT FIFTYA-WORK ASSIGN TO "S30" ORGANIZATION IS INDEXED
006400     ACCESS MODE IS DYNAMIC RECORD KEY IS FA-TAXID-KEY
006500     LOCK MODE MANUAL.
006600
006700     SELECT NYPD-PROFILE-FILE ASSIGN TO WS-PROFILE-DDNAME
006800     ORGANIZATION LINE SEQUENTIAL.
006900
007000     SELECT SRG-TRAINED-FILE ASSIGN TO "S60" ORGANIZATION
007100     LINE SEQUENTIAL.
007200
007300     SELECT SRG-FILE ASSIGN TO "S65" ORGANIZATION
007400     LINE SEQUENTIAL.
007500
007600     SELECT SRG-TRAININGS-FILE ASSIGN TO "S70" ORGANIZATION
007700     LINE SEQUENTIAL.
007800
007900 DATA DIVISION.
008000
008100 FILE SECTION.
008200
008300 FD  FIFTYA-FEED.
008400 01  FIFTYA-FEED-REC           PIC X(2000).
008500
008600 FD  FIFTYA-WORK.
008700     COPY fiftyawk.CPY IN "C:\Users\sid\cms\copylib\nypd".
008800
008900 FD  NYPD-PROFILE-FILE.
009000 01  NYPD-PROFILE-REC          PIC X(4000).
009100
009200 FD  SRG-TRAINED-FILE.
009300 01  SRG-TRAINED-REC           PIC X(2200).
009400
009500 FD  SRG-FILE.
009600 01  SRG-REC                   PIC X(2200).
009700
009800 FD  SRG-TRAININGS-FILE.
009900 01  SRG-TRAININGS-REC         PIC X(220).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 COPY offprof.CPY  IN "C:\Users\sid\cms\copylib\nypd".
010400 COPY fiftya.CPY   IN "C:\Users\sid\cms\copylib\nypd".
010500 COPY srgout.CPY   IN "C:\Users\sid\cms\copylib\nypd".
010600
010700 01  WS-EOF-SWITCHES.
010800     05  WS-FIFTYA-EOF         PIC X VALUE "N".
010900         88  FIFTYA-EOF                VALUE "Y".
011000     05  WS-PROFILE-EOF        PIC X VALUE "N".
011100         88  PROFILE-EOF               VALUE "Y".
011200
011300 01  WS-ALPHABET-CONSTANT      PIC X(26) VALUE
011400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011500 01  WS-ALPHABET REDEFINES WS-ALPHABET-CONSTANT.
011600     05  WS-ALPHA-LETTER       PIC X OCCURS 26 TIMES
011700                               INDEXED BY WS-ALPHA-IX.
011800
011900 01  WS-PROFILE-DDNAME         PIC X(8).
012000
012100 77  WS-FIFTYA-MATCH-SW        PIC X VALUE "N".
012200     88  WS-FIFTYA-MATCHED             VALUE "Y".
012300
012400 77  WS-SRG-CMD-SW             PIC X VALUE "N".
012500     88  WS-SRG-COMMAND-MATCH          VALUE "Y".
012600
012700 01  WS-SCAN-WORK.
012800     05  WS-SCAN-DISCARD       PIC X(4000).
012900     05  WS-SCAN-REMAINDER     PIC X(4000).
013000     05  WS-SCAN-REMAINDER2    PIC X(4000).
013100     05  WS-TRAIN-CHUNK        PIC X(4000).
013200     05  WS-ELEMENT-TAIL       PIC X(4000).
013300     05  WS-THIS-ELEMENT       PIC X(4000).
013400     05  WS-SCAN-TALLY         PIC 9(4) COMP.
013500     05  WS-TRAIN-PTR          PIC 9(4) COMP.
013600
013700 01  WS-DATE-CONVERT.
013800     05  DC-INPUT-MDY          PIC X(10).
013900     05  DC-YYYY-RAW           PIC X(4).
014000     05  DC-MM-R               PIC X(2) JUSTIFIED RIGHT.
014100     05  DC-DD-R               PIC X(2) JUSTIFIED RIGHT.
014200     05  DC-OUTPUT-ISO         PIC X(10).
014300     05  DC-NUMERIC-BUILD      PIC X(8).
014400     05  DC-NUMERIC-DATE REDEFINES DC-NUMERIC-BUILD
014500                               PIC 9(8).
014600
014700 01  WS-ASSIGN-DATE-NUM        PIC 9(8).
014800
014900 01  WS-SRG-COUNT-WORK         PIC 9(4) COMP.
015000 01  WS-SRG-TEXT-BUILD         PIC X(2000).
015100 01  WS-SRG-TEXT-PTR           PIC 9(4) COMP.
015200
015300 01  WS-LINK-BUILD             PIC X(60).
015400
015500 01  WS-COUNTERS.
015600     05  WS-OFFICERS-READ      PIC 9(6) COMP VALUE 0.
015700     05  WS-FIFTYA-LOADED      PIC 9(6) COMP VALUE 0.
015800     05  WS-NO-TRAINING-CNT    PIC 9(6) COMP VALUE 0.
015900     05  WS-TRAINED-WRITTEN    PIC 9(6) COMP VALUE 0.
016000     05  WS-SRG-WRITTEN        PIC 9(6) COMP VALUE 0.
016100     05  WS-TRAININGS-WRITTEN  PIC 9(6) COMP VALUE 0.
016200     05  WS-TRX                PIC 9(4) COMP.
016300
016400 PROCEDURE DIVISION.
016500
016600 0005-START.
016700     OPEN INPUT FIFTYA-FEED.
016800     OPEN I-O FIFTYA-WORK.
016900     OPEN OUTPUT SRG-TRAINED-FILE SRG-FILE SRG-TRAININGS-FILE.
017000     MOVE WS-SRG-TRAINED-HEADER TO SRG-TRAINED-REC
017100     WRITE SRG-TRAINED-REC
017200     MOVE WS-SRG-TRAINED-HEADER TO SRG-REC
017300     WRITE SRG-REC
017400     MOVE WS-SRG-TRAINING-HEADER TO SRG-TRAININGS-REC
017500     WRITE SRG-TRAININGS-REC.
017600
017700     PERFORM P1-LOAD-FIFTYA THRU P1-EXIT
017800         UNTIL FIFTYA-EOF.
017900     CLOSE FIFTYA-FEED.
018000
018100     PERFORM P2-SCAN-LETTERS THRU P2-EXIT
018200         VARYING WS-ALPHA-IX FROM 1 BY 1
018300         UNTIL WS-ALPHA-IX > 26.
018400
018500     CLOSE FIFTYA-WORK SRG-TRAINED-FILE SRG-FILE
018600           SRG-TRAININGS-FILE.
018700
018800     DISPLAY "SRGTRN - 50-A ROWS LOADED   : " WS-FIFTYA-LOADED.
018900     DISPLAY "SRGTRN - OFFICERS SCANNED   : " WS-OFFICERS-READ.
019000     DISPLAY "SRGTRN - NO TRAINING ARRAY  : " WS-NO-TRAINING-CNT.
019100     DISPLAY "SRGTRN - SRG-TRAINED ROWS   : " WS-TRAINED-WRITTEN.
019200     DISPLAY "SRGTRN - SRG COMMAND ROWS   : " WS-SRG-WRITTEN.
019300     DISPLAY "SRGTRN - TRAINING DETAIL ROWS: " WS-TRAININGS-WRITTEN.
019400     STOP RUN.
019500
019600***************************************************************
019700*  LOAD THE 50-A REFERENCE FEED INTO A SCRATCH INDEXED FILE - *
019800*  IDENTICAL SHAPE TO NSTTRN, SEE THAT PROGRAM FOR THE LONGER *
019900*  NOTE ON WHY A REWRITE-ON-DUPLICATE GIVES US LAST-ONE-WINS. *
020000***************************************************************
020100 P1-LOAD-FIFTYA.
020200     READ FIFTYA-FEED
020300       AT END
020400         SET FIFTYA-EOF TO TRUE
020500         GO TO P1-EXIT
020600     END-READ
020700
020800     PERFORM P1A-PARSE-FIFTYA-LINE THRU P1A-EXIT
020900
021000     IF FA-TAXID NOT NUMERIC OR FA-TAXID = 0
021100         GO TO P1-EXIT
021200     END-IF
021300
021400     MOVE FA-TAXID-X          TO FA-TAXID-KEY
021500     MOVE FA-UNIQUE-MOS       TO FA-K-UNIQUE-MOS
021600     MOVE FA-LAST-NAME        TO FA-K-LAST-NAME
021700     MOVE FA-FIRST-NAME       TO FA-K-FIRST-NAME
021800     MOVE FA-RANK-DESC        TO FA-K-RANK-DESC
021900     MOVE FA-COMMAND-DESC     TO FA-K-COMMAND-DESC
022000     MOVE FA-SUBSTANTIATED-CNT TO FA-K-SUBST-CNT
022100     MOVE FA-ALLEGATION-CNT   TO FA-K-ALLEG-CNT
022200
022300     WRITE FA-KEYED-REC
022400       INVALID KEY
022500         REWRITE FA-KEYED-REC
022600     END-WRITE
022700
022800     ADD 1 TO WS-FIFTYA-LOADED.
022900 P1-EXIT.
023000     EXIT.
023100
023200 P1A-PARSE-FIFTYA-LINE.
023300     MOVE ZEROS  TO FA-TAXID.
023400     MOVE SPACES TO FA-UNIQUE-MOS FA-LAST-NAME FA-FIRST-NAME
023500                    FA-RANK-DESC FA-COMMAND-DESC.
023600     MOVE 0 TO FA-SUBSTANTIATED-CNT FA-ALLEGATION-CNT.
023700
023800     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
023900     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"unique_mos":"'
024000         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
024100     END-UNSTRING
024200     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
024300         INTO FA-UNIQUE-MOS WS-SCAN-DISCARD
024400     END-UNSTRING
024500
024600     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
024700     MOVE 0 TO WS-SCAN-TALLY
024800     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"taxid":"'
024900         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
025000         TALLYING IN WS-SCAN-TALLY
025100     END-UNSTRING
025200     IF WS-SCAN-TALLY > 1
025300         UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
025400             INTO FA-TAXID-X WS-SCAN-DISCARD
025500         END-UNSTRING
025600     END-IF
025700
025800     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
025900     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"last_name":"'
026000         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
026100     END-UNSTRING
026200     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
026300         INTO FA-LAST-NAME WS-SCAN-DISCARD
026400     END-UNSTRING
026500
026600     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
026700     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"first_name":"'
026800         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
026900     END-UNSTRING
027000     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
027100         INTO FA-FIRST-NAME WS-SCAN-DISCARD
027200     END-UNSTRING
027300
027400     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
027500     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"rank_desc":"'
027600         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
027700     END-UNSTRING
027800     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
027900         INTO FA-RANK-DESC WS-SCAN-DISCARD
028000     END-UNSTRING
028100
028200     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
028300     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"command_desc":"'
028400         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
028500     END-UNSTRING
028600     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
028700         INTO FA-COMMAND-DESC WS-SCAN-DISCARD
028800     END-UNSTRING
028900
029000     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
029100     MOVE 0 TO WS-SCAN-TALLY
029200     UNSTRING FIFTYA-FEED-REC
029300         DELIMITED BY '"substantiated_count":'
029400         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
029500         TALLYING IN WS-SCAN-TALLY
029600     END-UNSTRING
029700     IF WS-SCAN-TALLY > 1
029800         UNSTRING WS-SCAN-REMAINDER DELIMITED BY ","
029900             INTO FA-SUBSTANTIATED-CNT WS-SCAN-DISCARD
030000         END-UNSTRING
030100     END-IF
030200
030300     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
030400     MOVE 0 TO WS-SCAN-TALLY
030500     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"allegation_count":'
030600         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
030700         TALLYING IN WS-SCAN-TALLY
030800     END-UNSTRING
030900     IF WS-SCAN-TALLY > 1
031000         UNSTRING WS-SCAN-REMAINDER DELIMITED BY "}"
031100             INTO FA-ALLEGATION-CNT WS-SCAN-DISCARD
031200         END-UNSTRING
031300     END-IF.
031400 P1A-EXIT.
031500     EXIT.
031600
031700 P2-SCAN-LETTERS.
031800     MOVE SPACES TO WS-PROFILE-DDNAME
031900     STRING "NYPD" WS-ALPHA-LETTER(WS-ALPHA-IX)
032000         DELIMITED BY SIZE INTO WS-PROFILE-DDNAME
032100     MOVE "N" TO WS-PROFILE-EOF
032200     OPEN INPUT NYPD-PROFILE-FILE
032300     PERFORM P3-SCAN-PROFILE THRU P3-EXIT
032400         UNTIL PROFILE-EOF
032500     CLOSE NYPD-PROFILE-FILE.
032600 P2-EXIT.
032700     EXIT.
032800
032900 P3-SCAN-PROFILE.
033000     READ NYPD-PROFILE-FILE
033100       AT END
033200         SET PROFILE-EOF TO TRUE
033300         GO TO P3-EXIT
033400     END-READ
033500
033600     IF NYPD-PROFILE-REC = SPACES
033700         GO TO P3-EXIT
033800     END-IF
033900
034000     ADD 1 TO WS-OFFICERS-READ
034100
034200     PERFORM P3A-PARSE-PROFILE-LINE THRU P3A-EXIT
034300     PERFORM P4-PROCESS-OFFICER THRU P4-EXIT.
034400 P3-EXIT.
034500     EXIT.
034600
034700***************************************************************
034800*  SAME TAG-SCAN PARSE AS NSTTRN - SEE THAT PROGRAM'S BANNER  *
034900*  FOR THE NOTE ON THE ONE-OBJECT-PER-LINE ASSUMPTION.        *
035000***************************************************************
035100 P3A-PARSE-PROFILE-LINE.
035200     MOVE ZEROS  TO OP-TAXID.
035300     MOVE SPACES TO OP-LAST-NAME OP-FIRST-NAME OP-RANK
035400                    OP-COMMAND OP-SHIELD-NO OP-FULL-NAME
035500                    OP-ASSIGN-DATE-MDY OP-ASSIGN-DATE-ISO.
035600     MOVE 0 TO OP-TRAIN-COUNT.
035700     SET OP-NO-TRAINING-ARRAY TO TRUE.
035800
035900     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
036000     MOVE 0 TO WS-SCAN-TALLY
036100     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"taxid":"'
036200         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
036300         TALLYING IN WS-SCAN-TALLY
036400     END-UNSTRING
036500     IF WS-SCAN-TALLY > 1
036600         UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
036700             INTO OP-TAXID-X WS-SCAN-DISCARD
036800         END-UNSTRING
036900     END-IF
037000
037100     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
037200     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"last_name":"'
037300         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
037400     END-UNSTRING
037500     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
037600         INTO OP-LAST-NAME WS-SCAN-DISCARD
037700     END-UNSTRING
037800
037900     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
038000     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"first_name":"'
038100         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
038200     END-UNSTRING
038300     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
038400         INTO OP-FIRST-NAME WS-SCAN-DISCARD
038500     END-UNSTRING
038600
038700     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
038800     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"rank":"'
038900         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
039000     END-UNSTRING
039100     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
039200         INTO OP-RANK WS-SCAN-DISCARD
039300     END-UNSTRING
039400
039500     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
039600     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"command":"'
039700         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
039800     END-UNSTRING
039900     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
040000         INTO OP-COMMAND WS-SCAN-DISCARD
040100     END-UNSTRING
040200
040300     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
040400     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"shield_no":"'
040500         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
040600     END-UNSTRING
040700     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
040800         INTO OP-SHIELD-NO WS-SCAN-DISCARD
040900     END-UNSTRING
041000
041100     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
041200     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"full_name":"'
041300         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
041400     END-UNSTRING
041500     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
041600         INTO OP-FULL-NAME WS-SCAN-DISCARD
041700     END-UNSTRING
041800
041900     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
042000     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"assignment_date":"'
042100         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
042200     END-UNSTRING
042300     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
042400         INTO OP-ASSIGN-DATE-MDY WS-SCAN-DISCARD
042500     END-UNSTRING
042600
042700     MOVE SPACE TO WS-SCAN-DISCARD WS-TRAIN-CHUNK
042800     MOVE 0 TO WS-SCAN-TALLY
042900     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"training":['
043000         INTO WS-SCAN-DISCARD WS-TRAIN-CHUNK
043100         TALLYING IN WS-SCAN-TALLY
043200     END-UNSTRING
043300     IF WS-SCAN-TALLY > 1
043400         SET OP-HAS-TRAINING-TAG TO TRUE
043500         MOVE 1 TO WS-TRAIN-PTR
043600         PERFORM P3B-PARSE-TRAINING THRU P3B-EXIT
043700             UNTIL WS-TRAIN-PTR > 3900
043800                OR OP-TRAIN-COUNT = 50
043900     END-IF.
044000 P3A-EXIT.
044100     EXIT.
044200
044300 P3B-PARSE-TRAINING.
044400     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
044500     MOVE 0 TO WS-SCAN-TALLY
044600     UNSTRING WS-TRAIN-CHUNK DELIMITED BY '"name":"'
044700         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
044800         WITH POINTER WS-TRAIN-PTR
044900         TALLYING IN WS-SCAN-TALLY
045000     END-UNSTRING
045100
045200     IF WS-SCAN-TALLY < 2
045300         MOVE 9999 TO WS-TRAIN-PTR
045400         GO TO P3B-EXIT
045500     END-IF
045600
045700     ADD 1 TO OP-TRAIN-COUNT
045800     MOVE SPACE TO WS-ELEMENT-TAIL
045900     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
046000         INTO OP-TRAIN-NAME(OP-TRAIN-COUNT) WS-ELEMENT-TAIL
046100     END-UNSTRING
046200
046300     MOVE SPACE TO WS-THIS-ELEMENT WS-SCAN-DISCARD
046400     UNSTRING WS-ELEMENT-TAIL DELIMITED BY "}"
046500         INTO WS-THIS-ELEMENT WS-SCAN-DISCARD
046600     END-UNSTRING
046700
046800     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER2
046900     MOVE 0 TO WS-SCAN-TALLY
047000     UNSTRING WS-THIS-ELEMENT DELIMITED BY '"date":"'
047100         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER2
047200         TALLYING IN WS-SCAN-TALLY
047300     END-UNSTRING
047400
047500     IF WS-SCAN-TALLY > 1
047600         SET OP-TRAIN-DATE-PRESENT(OP-TRAIN-COUNT) TO TRUE
047700         UNSTRING WS-SCAN-REMAINDER2 DELIMITED BY '"'
047800             INTO OP-TRAIN-DATE-MDY(OP-TRAIN-COUNT)
047900                  WS-SCAN-DISCARD
048000         END-UNSTRING
048100     ELSE
048200         SET OP-TRAIN-DATE-ABSENT(OP-TRAIN-COUNT) TO TRUE
048300     END-IF.
048400 P3B-EXIT.
048500     EXIT.
048600
048700***************************************************************
048800*  MAIN DISPATCH FOR ONE OFFICER RECORD.  AN OFFICER WITH NO  *
048900*  TRAINING ARRAY AT ALL IS SKIPPED ENTIRELY (DIAGNOSTIC ONLY *
049000*  -  RECORDS UNIT WANTED TO SEE THESE, NOT JUST LOSE THEM).  *
049100***************************************************************
049200 P4-PROCESS-OFFICER.
049300     IF OP-NO-TRAINING-ARRAY
049400         PERFORM P4A-WRITE-DIAGNOSTIC THRU P4A-EXIT
049500         GO TO P4-EXIT
049600     END-IF
049700
049800     PERFORM P4B-CONVERT-ASSIGN-DATE THRU P4B-EXIT
049900     PERFORM P4C-BUILD-SRG-LIST THRU P4C-EXIT
050000     PERFORM P4D-LOOKUP-FIFTYA THRU P4D-EXIT
050100     PERFORM P4E-BUILD-COMMON THRU P4E-EXIT
050200     PERFORM P5-MOVE-STO THRU P5-EXIT
050300
050400     IF WS-SRG-COUNT-WORK > 0
050500         PERFORM P5A-WRITE-TRAINED-CSV THRU P5A-EXIT
050600         ADD 1 TO WS-TRAINED-WRITTEN
050700     END-IF
050800
050900     PERFORM P6-CHECK-SRG-COMMAND THRU P6-EXIT
051000
051100     IF WS-SRG-COMMAND-MATCH
051200         PERFORM P5B-WRITE-SRG-CSV THRU P5B-EXIT
051300         ADD 1 TO WS-SRG-WRITTEN
051400         PERFORM P7-TRAINING-DETAIL THRU P7-EXIT
051500             VARYING WS-TRX FROM 1 BY 1
051600             UNTIL WS-TRX > OP-TRAIN-COUNT
051700     END-IF.
051800 P4-EXIT.
051900     EXIT.
052000
052100 P4A-WRITE-DIAGNOSTIC.
052200     ADD 1 TO WS-NO-TRAINING-CNT
052300     DISPLAY "SRGTRN - NO TRAINING ARRAY, SKIPPING "
052400         OP-FULL-NAME.
052500 P4A-EXIT.
052600     EXIT.
052700
052800 P4B-CONVERT-ASSIGN-DATE.
052900     MOVE OP-ASSIGN-DATE-MDY TO DC-INPUT-MDY
053000     PERFORM P9-CONVERT-DATE THRU P9-EXIT
053100     MOVE DC-OUTPUT-ISO   TO OP-ASSIGN-DATE-ISO
053200     MOVE DC-NUMERIC-DATE TO WS-ASSIGN-DATE-NUM.
053300 P4B-EXIT.
053400     EXIT.
053500
053600***************************************************************
053700*  FILTER THE TRAINING LIST TO NAMES STARTING WITH "SRG" AND  *
053800*  BUILD THE NEWLINE-JOINED SRG_TRAININGS TEXT FIELD, IN THE  *
053900*  ORDER THE ENTRIES WERE PARSED - NO SORT.                   *
054000***************************************************************
054100 P4C-BUILD-SRG-LIST.
054200     MOVE 0 TO WS-SRG-COUNT-WORK
054300     MOVE 1 TO WS-SRG-TEXT-PTR
054400     MOVE SPACES TO WS-SRG-TEXT-BUILD
054500     PERFORM P4C1-SRG-LOOP-BODY THRU P4C1-EXIT
054600         VARYING WS-TRX FROM 1 BY 1
054700         UNTIL WS-TRX > OP-TRAIN-COUNT.
054800 P4C-EXIT.
054900     EXIT.
055000
055100 P4C1-SRG-LOOP-BODY.
055200     IF OP-TRAIN-NAME(WS-TRX)(1:3) NOT = "SRG"
055300         GO TO P4C1-EXIT
055400     END-IF
055500
055600     ADD 1 TO WS-SRG-COUNT-WORK
055700
055800     IF WS-SRG-COUNT-WORK > 1
055900         STRING X"0A" DELIMITED BY SIZE
056000             INTO WS-SRG-TEXT-BUILD WITH POINTER WS-SRG-TEXT-PTR
056100     END-IF
056200
056300     IF OP-TRAIN-DATE-PRESENT(WS-TRX)
056400         MOVE OP-TRAIN-DATE-MDY(WS-TRX) TO DC-INPUT-MDY
056500         PERFORM P9-CONVERT-DATE THRU P9-EXIT
056600         STRING DC-OUTPUT-ISO           DELIMITED BY SIZE
056700                " / "                    DELIMITED BY SIZE
056800                OP-TRAIN-NAME(WS-TRX)    DELIMITED BY "  "
056900             INTO WS-SRG-TEXT-BUILD
057000             WITH POINTER WS-SRG-TEXT-PTR
057100     ELSE
057200         STRING " / "                    DELIMITED BY SIZE
057300                OP-TRAIN-NAME(WS-TRX)    DELIMITED BY "  "
057400             INTO WS-SRG-TEXT-BUILD
057500             WITH POINTER WS-SRG-TEXT-PTR
057600     END-IF.
057700 P4C1-EXIT.
057800     EXIT.
057900
058000 P4D-LOOKUP-FIFTYA.
058100     MOVE OP-TAXID-X TO FA-TAXID-KEY
058200     MOVE "N" TO WS-FIFTYA-MATCH-SW
058300     READ FIFTYA-WORK
058400       INVALID KEY
058500         MOVE "N" TO WS-FIFTYA-MATCH-SW
058600       NOT INVALID KEY
058700         MOVE "Y" TO WS-FIFTYA-MATCH-SW
058800     END-READ.
058900 P4D-EXIT.
059000     EXIT.
059100
059200 P4E-BUILD-COMMON.
059300     MOVE OP-LAST-NAME       TO SC-LAST-NAME
059400     MOVE OP-FIRST-NAME      TO SC-FIRST-NAME
059500     MOVE OP-SHIELD-NO       TO SC-BADGE-NO
059600     MOVE OP-RANK            TO SC-RANK
059700     MOVE OP-COMMAND         TO SC-COMMAND
059800     MOVE OP-ASSIGN-DATE-ISO TO SC-ASSIGN-DATE-ISO
059900
060000     IF WS-FIFTYA-MATCHED
060100         MOVE FA-K-SUBST-CNT TO SC-SUBST-CNT
060200         MOVE FA-K-ALLEG-CNT TO SC-ALLEG-CNT
060300         MOVE SPACES TO WS-LINK-BUILD
060400         STRING "https://www.50-a.org/officer/" FA-K-UNIQUE-MOS
060500             DELIMITED BY SIZE INTO WS-LINK-BUILD
060600         MOVE WS-LINK-BUILD TO SC-FIFTYA-LINK
060700     ELSE
060800         MOVE 0      TO SC-SUBST-CNT SC-ALLEG-CNT
060900         MOVE SPACES TO SC-FIFTYA-LINK
061000     END-IF
061100
061200     MOVE SPACES TO WS-LINK-BUILD
061300     STRING "https://oip.nypdonline.org/view/1/@TAXID="
061400            OP-TAXID-X
061500         DELIMITED BY SIZE INTO WS-LINK-BUILD
061600     MOVE WS-LINK-BUILD TO SC-PROFILE-LINK.
061700 P4E-EXIT.
061800     EXIT.
061900
062000 P5-MOVE-STO.
062100     MOVE SC-LAST-NAME       TO STO-LAST-NAME
062200     MOVE SC-FIRST-NAME      TO STO-FIRST-NAME
062300     MOVE SC-BADGE-NO        TO STO-BADGE-NO
062400     MOVE SC-RANK            TO STO-RANK
062500     MOVE SC-COMMAND         TO STO-COMMAND
062600     MOVE SC-ASSIGN-DATE-ISO TO STO-ASSIGN-DATE-ISO
062700     MOVE SC-SUBST-CNT       TO STO-SUBST-CNT
062800     MOVE SC-ALLEG-CNT       TO STO-ALLEG-CNT
062900     MOVE SC-FIFTYA-LINK     TO STO-FIFTYA-LINK
063000     MOVE SC-PROFILE-LINK    TO STO-PROFILE-LINK
063100     MOVE WS-SRG-COUNT-WORK  TO STO-SRG-COUNT
063200     MOVE WS-SRG-TEXT-BUILD  TO STO-SRG-TRAININGS.
063300 P5-EXIT.
063400     EXIT.
063500
063600 P5A-WRITE-TRAINED-CSV.
063700     MOVE SPACES TO SRG-TRAINED-REC
063800     STRING STO-LAST-NAME        DELIMITED BY "  " ","
063900            STO-FIRST-NAME       DELIMITED BY "  " ","
064000            STO-BADGE-NO         DELIMITED BY "  " ","
064100            STO-RANK             DELIMITED BY "  " ","
064200            STO-COMMAND          DELIMITED BY "  " ","
064300            STO-ASSIGN-DATE-ISO  DELIMITED BY "  " ","
064400            STO-SUBST-CNT        DELIMITED BY SIZE ","
064500            STO-ALLEG-CNT        DELIMITED BY SIZE ","
064600            STO-FIFTYA-LINK      DELIMITED BY "  " ","
064700            STO-PROFILE-LINK     DELIMITED BY "  " ","
064800            STO-SRG-COUNT        DELIMITED BY SIZE ","
064900            STO-SRG-TRAININGS    DELIMITED BY "  "
065000         INTO SRG-TRAINED-REC
065100     WRITE SRG-TRAINED-REC.
065200 P5A-EXIT.
065300     EXIT.
065400
065500 P5B-WRITE-SRG-CSV.
065600     MOVE SPACES TO SRG-REC
065700     STRING STO-LAST-NAME        DELIMITED BY "  " ","
065800            STO-FIRST-NAME       DELIMITED BY "  " ","
065900            STO-BADGE-NO         DELIMITED BY "  " ","
066000            STO-RANK             DELIMITED BY "  " ","
066100            STO-COMMAND          DELIMITED BY "  " ","
066200            STO-ASSIGN-DATE-ISO  DELIMITED BY "  " ","
066300            STO-SUBST-CNT        DELIMITED BY SIZE ","
066400            STO-ALLEG-CNT        DELIMITED BY SIZE ","
066500            STO-FIFTYA-LINK      DELIMITED BY "  " ","
066600            STO-PROFILE-LINK     DELIMITED BY "  " ","
066700            STO-SRG-COUNT        DELIMITED BY SIZE ","
066800            STO-SRG-TRAININGS    DELIMITED BY "  "
066900         INTO SRG-REC
067000     WRITE SRG-REC.
067100 P5B-EXIT.
067200     EXIT.
067300
067400***************************************************************
067500*  THE SIX SRG COMMANDS ARE HELD AS AN OCCURS TABLE BUILT     *
067600*  FROM A VALUE CONSTANT (SEE SRGOUT.CPY) - WALK IT LOOKING   *
067700*  FOR AN EXACT MATCH ON THE OFFICER'S CURRENT COMMAND.       *
067800***************************************************************
067900 P6-CHECK-SRG-COMMAND.
068000     MOVE "N" TO WS-SRG-CMD-SW
068100     PERFORM P6A-CMD-LOOP THRU P6A-EXIT
068200         VARYING WS-SRG-CMD-IX FROM 1 BY 1
068300         UNTIL WS-SRG-CMD-IX > 6.
068400 P6-EXIT.
068500     EXIT.
068600
068700 P6A-CMD-LOOP.
068800     IF SC-COMMAND = WS-SRG-COMMAND(WS-SRG-CMD-IX)
068900         SET WS-SRG-COMMAND-MATCH TO TRUE
069000     END-IF.
069100 P6A-EXIT.
069200     EXIT.
069300
069400***************************************************************
069500*  FOR AN SRG-COMMAND OFFICER, LIST EVERY TRAINING (NOT JUST  *
069600*  THE SRG-PREFIXED ONES) DATED ON OR AFTER THE ASSIGNMENT    *
069700*  DATE, OR WITH NO DATE AT ALL.                              *
069800***************************************************************
069900 P7-TRAINING-DETAIL.
070000     IF OP-TRAIN-DATE-PRESENT(WS-TRX)
070100         MOVE OP-TRAIN-DATE-MDY(WS-TRX) TO DC-INPUT-MDY
070200         PERFORM P9-CONVERT-DATE THRU P9-EXIT
070300         IF DC-NUMERIC-DATE < WS-ASSIGN-DATE-NUM
070400             GO TO P7-EXIT
070500         END-IF
070600         MOVE DC-OUTPUT-ISO TO SGO-TRAINING-DATE
070700     ELSE
070800         MOVE SPACES TO SGO-TRAINING-DATE
070900     END-IF
071000
071100     MOVE SC-LAST-NAME       TO SGO-LAST-NAME
071200     MOVE SC-FIRST-NAME      TO SGO-FIRST-NAME
071300     MOVE SC-BADGE-NO        TO SGO-BADGE-NO
071400     MOVE SC-RANK            TO SGO-RANK
071500     MOVE SC-COMMAND         TO SGO-COMMAND
071600     MOVE SC-ASSIGN-DATE-ISO TO SGO-ASSIGN-DATE-ISO
071700     MOVE SC-SUBST-CNT       TO SGO-SUBST-CNT
071800     MOVE SC-ALLEG-CNT       TO SGO-ALLEG-CNT
071900     MOVE SC-FIFTYA-LINK     TO SGO-FIFTYA-LINK
072000     MOVE SC-PROFILE-LINK    TO SGO-PROFILE-LINK
072100     MOVE OP-TRAIN-NAME(WS-TRX) TO SGO-TRAINING
072200
072300     MOVE SPACES TO SRG-TRAININGS-REC
072400     STRING SGO-LAST-NAME        DELIMITED BY "  " ","
072500            SGO-FIRST-NAME       DELIMITED BY "  " ","
072600            SGO-BADGE-NO         DELIMITED BY "  " ","
072700            SGO-RANK             DELIMITED BY "  " ","
072800            SGO-COMMAND          DELIMITED BY "  " ","
072900            SGO-ASSIGN-DATE-ISO  DELIMITED BY "  " ","
073000            SGO-SUBST-CNT        DELIMITED BY SIZE ","
073100            SGO-ALLEG-CNT        DELIMITED BY SIZE ","
073200            SGO-FIFTYA-LINK      DELIMITED BY "  " ","
073300            SGO-PROFILE-LINK     DELIMITED BY "  " ","
073400            SGO-TRAINING         DELIMITED BY "  " ","
073500            SGO-TRAINING-DATE    DELIMITED BY "  "
073600         INTO SRG-TRAININGS-REC
073700     WRITE SRG-TRAININGS-REC
073800     ADD 1 TO WS-TRAININGS-WRITTEN.
073900 P7-EXIT.
074000     EXIT.
074100
074200***************************************************************
074300*  M/D/YYYY (NO LEADING ZEROES REQUIRED) -> YYYY-MM-DD PLUS A *
074400*  PURE-NUMERIC CCYYMMDD FORM FOR >= COMPARISON.  THE JUST    *
074500*  RIGHT / INSPECT REPLACING TRICK IS THE SAME ONE USED IN    *
074600*  THE OLD STE001 MEDICAL RECORD NUMBER ZERO-FILL - UNSTRING  *
074700*  MUST LAND DIRECTLY ON THE JUSTIFIED RIGHT FIELD ITSELF, OR *
074800*  THE TRICK DOES NOTHING (A SAME-SIZE MOVE WON'T RE-JUSTIFY).*
074900***************************************************************
075000 P9-CONVERT-DATE.
075100     MOVE SPACES TO DC-MM-R DC-DD-R DC-YYYY-RAW
075200     UNSTRING DC-INPUT-MDY DELIMITED BY "/"
075300         INTO DC-MM-R DC-DD-R DC-YYYY-RAW
075400     END-UNSTRING
075500
075600     INSPECT DC-MM-R REPLACING LEADING SPACE BY "0"
075700     INSPECT DC-DD-R REPLACING LEADING SPACE BY "0"
075800
075900     MOVE SPACES TO DC-OUTPUT-ISO
076000     STRING DC-YYYY-RAW DELIMITED BY SIZE
076100            "-"         DELIMITED BY SIZE
076200            DC-MM-R     DELIMITED BY SIZE
076300            "-"         DELIMITED BY SIZE
076400            DC-DD-R     DELIMITED BY SIZE
076500         INTO DC-OUTPUT-ISO
076600
076700     MOVE SPACES TO DC-NUMERIC-BUILD
076800     STRING DC-YYYY-RAW DELIMITED BY SIZE
076900            DC-MM-R     DELIMITED BY SIZE
077000            DC-DD-R     DELIMITED BY SIZE
077100         INTO DC-NUMERIC-BUILD.
077200 P9-EXIT.
077300     EXIT.
