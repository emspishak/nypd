000100***************************************************************
000200*  FIFTYAWK.CPY                                                *
000300*  FD RECORD FOR THE SCRATCH INDEXED WORK FILE (S30) BUILT     *
000400*  FRESH EVERY RUN FROM THE SERVER-CACHE.JSON FEED.  A KEYED   *
000500*  READ ON FA-TAXID-KEY GIVES US THE OFFICER'S 50-A RECORD IN  *
000600*  ONE SHOT; A WRITE ... INVALID KEY REWRITE ON LOAD GIVES US  *
000700*  LAST-ONE-WINS ON DUPLICATE TAX IDS FOR FREE.                *
000800*  88-08-14  SW  ORIGINAL FOR THE 50-A CROSS-REFERENCE WORK.   *
000900***************************************************************
001000 01  FA-KEYED-REC.
001100     05  FA-TAXID-KEY          PIC X(7).
001200     05  FA-K-UNIQUE-MOS       PIC X(20).
001300     05  FA-K-LAST-NAME        PIC X(30).
001400     05  FA-K-FIRST-NAME       PIC X(30).
001500     05  FA-K-RANK-DESC        PIC X(40).
001600     05  FA-K-COMMAND-DESC     PIC X(40).
001700     05  FA-K-SUBST-CNT        PIC 9(4).
001800     05  FA-K-ALLEG-CNT        PIC 9(4).
001900     05  FILLER                PIC X(15).
