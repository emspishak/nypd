000100***************************************************************
000200*  NSTOUT.CPY                                                 *
000300*  NST-OUTPUT-ROW - ONE CSV DETAIL LINE FOR AN OFFICER WHO    *
000400*  COMPLETED THE NEIGHBORHOOD SAFETY TEAM 7-DAY COURSE.       *
000500*  88-08-14  SW  ORIGINAL FOR THE 50-A CROSS-REFERENCE WORK.  *
000600***************************************************************
000700 01  WS-NST-OUT.
000800     05  NO-LAST-NAME          PIC X(30).
000900     05  NO-FIRST-NAME         PIC X(30).
001000     05  NO-RANK               PIC X(40).
001100     05  NO-COMMAND            PIC X(40).
001200     05  NO-SUBST-CNT          PIC 9(4).
001300     05  NO-ALLEG-CNT          PIC 9(4).
001400     05  NO-FIFTYA-LINK        PIC X(60).
001500     05  FILLER                PIC X(20).
001600
001700 01  WS-NST-HEADER             PIC X(80) VALUE
001800     "last_name,first_name,rank,command,substantiated_c
001900-    "ount,allegation_count,50a_link".
