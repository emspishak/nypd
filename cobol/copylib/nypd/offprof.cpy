000100***************************************************************
000200*  OFFPROF.CPY                                                *
000300*  OFFICER-PROFILE WORKING RECORD - ONE NYPD OFFICER, BUILT   *
000400*  FROM A SINGLE LINE OF THE NYPD-PROFILES-<LETTER>.JSON      *
000500*  FEED.  ONE COMPACT JSON OBJECT PER PHYSICAL LINE, SO WE    *
000600*  CAN GET AWAY WITH TAG SCANNING INSTEAD OF A REAL PARSER -  *
000700*  SEE THE PARSE PARAGRAPHS IN NSTTRN/SRGTRN.                 *
000800*  88-08-14  SW  ORIGINAL FOR THE 50-A CROSS-REFERENCE WORK.  *
000900***************************************************************
001000 01  WS-OFFICER-PROFILE.
001100     05  OP-TAXID              PIC 9(7).
001200     05  OP-TAXID-X REDEFINES OP-TAXID
001300                               PIC X(7).
001400     05  OP-LAST-NAME          PIC X(30).
001500     05  OP-FIRST-NAME         PIC X(30).
001600     05  OP-RANK               PIC X(40).
001700     05  OP-COMMAND            PIC X(40).
001800     05  OP-SHIELD-NO          PIC X(10).
001900     05  OP-FULL-NAME          PIC X(60).
002000     05  OP-ASSIGN-DATE-MDY    PIC X(10).
002100     05  OP-ASSIGN-DATE-ISO    PIC X(10).
002200     05  OP-HAS-TRAINING-ARRAY PIC X VALUE "N".
002300         88  OP-NO-TRAINING-ARRAY      VALUE "N".
002400         88  OP-HAS-TRAINING-TAG       VALUE "Y".
002500     05  OP-TRAIN-COUNT        PIC 9(4) COMP.
002600     05  OP-TRAINING OCCURS 50 TIMES
002700                     INDEXED BY OP-TRX.
002800         10  OP-TRAIN-NAME     PIC X(80).
002900         10  OP-TRAIN-DATE-MDY PIC X(10).
003000         10  OP-TRAIN-DATE-ISO PIC X(10).
003100         10  OP-TRAIN-HAS-DATE PIC X.
003200             88  OP-TRAIN-DATE-PRESENT VALUE "Y".
003300             88  OP-TRAIN-DATE-ABSENT  VALUE "N".
003400         10  OP-TRAIN-IS-SRG   PIC X.
003500             88  OP-TRAIN-SRG-YES      VALUE "Y".
003600             88  OP-TRAIN-SRG-NO       VALUE "N".
003700     05  FILLER                PIC X(20).
