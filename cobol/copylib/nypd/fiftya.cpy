000100***************************************************************
000200*  FIFTYA.CPY                                                 *
000300*  FIFTY-A-OFFICER WORKING RECORD, PARSED FROM ONE ENTRY OF   *
000400*  THE SERVER-CACHE.JSON DISCIPLINARY REFERENCE FEED, AND     *
000500*  THE MATCHING RECORD LAYOUT OF THE SCRATCH INDEXED WORK     *
000600*  FILE (FA-KEYED-REC) WE LOAD IT INTO SO A KEYED READ ON     *
000700*  TAX ID PULLS THE OFFICER'S 50-A RECORD WITHOUT RE-READING  *
000800*  THE SERVER-CACHE.JSON FEED FOR EVERY PROFILE WE SCAN.      *
000900*  88-08-14  SW  ORIGINAL FOR THE 50-A CROSS-REFERENCE WORK.  *
001000***************************************************************
001100 01  WS-FIFTYA-REC.
001200     05  FA-UNIQUE-MOS         PIC X(20).
001300     05  FA-TAXID              PIC 9(7).
001400     05  FA-TAXID-X REDEFINES FA-TAXID
001500                               PIC X(7).
001600     05  FA-LAST-NAME          PIC X(30).
001700     05  FA-FIRST-NAME         PIC X(30).
001800     05  FA-RANK-DESC          PIC X(40).
001900     05  FA-COMMAND-DESC       PIC X(40).
002000     05  FA-SUBSTANTIATED-CNT  PIC 9(4).
002100     05  FA-ALLEGATION-CNT     PIC 9(4).
002200     05  FILLER                PIC X(15).
