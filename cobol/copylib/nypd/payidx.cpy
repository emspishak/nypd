000100***************************************************************
000200*  PAYIDX.CPY                                                 *
000300*  PROFILE-RECORD (OFFICER PROFILE CSV EXTRACT) AND           *
000400*  PAYROLL-RECORD (NYC PAYROLL CSV EXTRACT) WORKING RECORDS,  *
000500*  THE FISCAL-YEAR LITERAL AND THE EIGHTEEN-TITLE EXCLUSION   *
000600*  TABLE PAYIDX FILTERS AGAINST, LOADED THE SAME WAY THE      *
000700*  RRI245 STATE-TABLE-CONSTANT IS LOADED - ONE VALUE CLAUSE   *
000800*  PER GROUP OF FILLERS, REDEFINED AS AN OCCURS TABLE.        *
000900*  91-10-21  SW  ORIGINAL FOR THE PAYROLL NAME INDEX WORK.    *
001000*  20-07-02  SW  ADDED THE SKIPPED-COLUMN FILLERS - THE       *
001100*  CITY'S PROFILE AND PAYROLL EXTRACTS CARRY COLUMNS AHEAD    *
001200*  OF THE NAME FIELDS WE NEVER LOOKED AT.                     *
001300***************************************************************
001400 01  WS-PROFILE-REC.
001500     05  PR-SKIP-COL-1         PIC X(20).
001600     05  PR-SKIP-COL-2         PIC X(20).
001700     05  PR-FIRST-NAME         PIC X(30).
001800     05  PR-LAST-NAME          PIC X(30).
001900     05  FILLER                PIC X(20).
002000
002100 01  WS-PAYROLL-REC.
002200     05  PY-FISCAL-YEAR        PIC X(4).
002300     05  PY-SKIP-COL-1         PIC X(20).
002400     05  PY-SKIP-COL-2         PIC X(20).
002500     05  PY-LAST-NAME          PIC X(30).
002600     05  PY-FIRST-NAME         PIC X(30).
002700     05  PY-SKIP-COL-5         PIC X(20).
002800     05  PY-SKIP-COL-6         PIC X(20).
002900     05  PY-SKIP-COL-7         PIC X(20).
003000     05  PY-TITLE              PIC X(60).
003100     05  FILLER                PIC X(20).
003200
003300 01  WS-FISCAL-YEAR-WANTED     PIC X(4) VALUE "2021".
003400
003500 01  WS-EXCLUDED-TITLE-CONSTANT.
003600     05  FILLER PIC X(60) VALUE
003700         "ASSOCIATE TRAFFIC ENFORCEMENT AGENT".
003800     05  FILLER PIC X(60) VALUE
003900         "AUTO MECHANIC".
004000     05  FILLER PIC X(60) VALUE
004100         "CITY CUSTODIAL ASSISTANT".
004200     05  FILLER PIC X(60) VALUE
004300         "COMPUTER ASSOCIATE".
004400     05  FILLER PIC X(60) VALUE
004500         "CRIMINALIST".
004600     05  FILLER PIC X(60) VALUE
004700         "EVIDENCE AND PROPERTY CONTROL SPECIALIST".
004800     05  FILLER PIC X(60) VALUE
004900         "POLICE ADMINISTRATIVE AIDE".
005000     05  FILLER PIC X(60) VALUE
005100         "POLICE CADET".
005200     05  FILLER PIC X(60) VALUE
005300         "POLICE COMMUNICATIONS TECHNICIAN".
005400     05  FILLER PIC X(60) VALUE
005500         "PRINCIPAL ADMINISTRATIVE ASSOCIATE -  NON SUPVR".
005600     05  FILLER PIC X(60) VALUE
005700         "RADIO REPAIR MECHANIC".
005800     05  FILLER PIC X(60) VALUE
005900         "SCHOOL CROSSING GUARD".
006000     05  FILLER PIC X(60) VALUE
006100         "SCHOOL SAFETY AGENT".
006200     05  FILLER PIC X(60) VALUE
006300         "SENIOR POLICE ADMINISTRATIVE AIDE".
006400     05  FILLER PIC X(60) VALUE
006500         "SUPERVISING POLICE COMMUNICATIONS TECHNICIAN".
006600     05  FILLER PIC X(60) VALUE
006700         "SUPERVISOR OF SCHOOL SECURITY".
006800     05  FILLER PIC X(60) VALUE
006900         "TRAFFIC ENFORCEMENT AGENT".
007000
007100 01  WS-EXCLUDED-TITLE-TABLE REDEFINES
007200                 WS-EXCLUDED-TITLE-CONSTANT.
007300     05  WS-EXCLUDED-TITLE     PIC X(60) OCCURS 17 TIMES
007400                               INDEXED BY WS-EXCL-IX.
