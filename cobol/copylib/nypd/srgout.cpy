000100***************************************************************
000200*  SRGOUT.CPY                                                 *
000300*  SRG-COMMON-FIELDS PLUS THE TWO SRG OUTPUT ROW LAYOUTS AND  *
000400*  THE FIXED SRG_COMMANDS TABLE (STRATEGIC RESPONSE GROUP     *
000500*  COMMANDS).  THE COMMAND TABLE IS BUILT THE SAME WAY THE    *
000600*  RRI245 STATE-TABLE WAS - A VALUE CONSTANT REDEFINED AS AN  *
000700*  OCCURS TABLE SO WE CAN SEARCH IT INSTEAD OF STRINGING OUT  *
000800*  SIX IF STATEMENTS.                                         *
000900*  90-09-02  SW  ORIGINAL FOR THE SRG COMMAND REPORTING WORK. *
001000***************************************************************
001100 01  WS-SRG-COMMON.
001200     05  SC-LAST-NAME          PIC X(30).
001300     05  SC-FIRST-NAME         PIC X(30).
001400     05  SC-BADGE-NO           PIC X(10).
001500     05  SC-RANK               PIC X(40).
001600     05  SC-COMMAND            PIC X(40).
001700     05  SC-ASSIGN-DATE-ISO    PIC X(10).
001800     05  SC-SUBST-CNT          PIC 9(4).
001900     05  SC-ALLEG-CNT          PIC 9(4).
002000     05  SC-FIFTYA-LINK        PIC X(60).
002100     05  SC-PROFILE-LINK       PIC X(60).
002200     05  FILLER                PIC X(20).
002300
002400 01  WS-SRG-TRAINED-OUT.
002500     05  STO-LAST-NAME         PIC X(30).
002600     05  STO-FIRST-NAME        PIC X(30).
002700     05  STO-BADGE-NO          PIC X(10).
002800     05  STO-RANK              PIC X(40).
002900     05  STO-COMMAND           PIC X(40).
003000     05  STO-ASSIGN-DATE-ISO   PIC X(10).
003100     05  STO-SUBST-CNT         PIC 9(4).
003200     05  STO-ALLEG-CNT         PIC 9(4).
003300     05  STO-FIFTYA-LINK       PIC X(60).
003400     05  STO-PROFILE-LINK      PIC X(60).
003500     05  STO-SRG-COUNT         PIC 9(4).
003600     05  STO-SRG-TRAININGS     PIC X(2000).
003700     05  FILLER                PIC X(20).
003800
003900 01  WS-SRG-TRAINING-OUT.
004000     05  SGO-LAST-NAME         PIC X(30).
004100     05  SGO-FIRST-NAME        PIC X(30).
004200     05  SGO-BADGE-NO          PIC X(10).
004300     05  SGO-RANK              PIC X(40).
004400     05  SGO-COMMAND           PIC X(40).
004500     05  SGO-ASSIGN-DATE-ISO   PIC X(10).
004600     05  SGO-SUBST-CNT         PIC 9(4).
004700     05  SGO-ALLEG-CNT         PIC 9(4).
004800     05  SGO-FIFTYA-LINK       PIC X(60).
004900     05  SGO-PROFILE-LINK      PIC X(60).
005000     05  SGO-TRAINING          PIC X(80).
005100     05  SGO-TRAINING-DATE     PIC X(10).
005200     05  FILLER                PIC X(20).
005300
005400 01  WS-SRG-TRAINED-HEADER     PIC X(160) VALUE
005500     "last_name,first_name,badge_no,rank,command,assignm
005600-    "ent_date,substantiated_count,allegation_count,50a_
005700-    "link,nypd_profile_link,srg_training_count,srg_trai
005800-    "nings".
005900
006000 01  WS-SRG-TRAINING-HEADER    PIC X(160) VALUE
006100     "last_name,first_name,badge_no,rank,command,assignm
006200-    "ent_date,substantiated_count,allegation_count,50a_
006300-    "link,nypd_profile_link,training,training_date".
006400
006500 01  WS-SRG-COMMAND-CONSTANT.
006600     05  FILLER PIC X(30) VALUE "STRATEGIC RESP GRP 1 MANHATTAN".
006700     05  FILLER PIC X(30) VALUE "STRATEGIC RESP GRP 2 BRONX   ".
006800     05  FILLER PIC X(30) VALUE "STRATEGIC RESP GRP 3 BROOKLYN".
006900     05  FILLER PIC X(30) VALUE "STRATEGIC RESP GRP 4 QUEENS  ".
007000     05  FILLER PIC X(30) VALUE "STRATEGIC RESP GRP 5 SI      ".
007100     05  FILLER PIC X(30) VALUE "STRATEGIC RESPONSE GROUP     ".
007200
007300 01  WS-SRG-COMMAND-TABLE REDEFINES
007400                 WS-SRG-COMMAND-CONSTANT.
007500     05  WS-SRG-COMMAND        PIC X(30) OCCURS 6 TIMES
007600                               INDEXED BY WS-SRG-CMD-IX.
