000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYIDX.
000300 AUTHOR.        S WAITE.
000400 INSTALLATION.  CMS - CENTRAL MEDICAL SCHEDULING, WEST DOVER VT.
000500 DATE-WRITTEN.  10/21/1991.
000600 DATE-COMPILED. TODAY.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*  PAYIDX - NYC PAYROLL / OFFICER PROFILE NAME INDEX BUILD.   *
001000*  READS THE FLATTENED OFFICER-PROFILE CSV EXPORT AND THE NYC *
001100*  CITYWIDE PAYROLL CSV EXPORT, KEEPS ONLY FY2021 PAYROLL     *
001200*  ROWS WHOSE TITLE IS NOT ON THE CIVILIAN/NON-SWORN TITLE    *
001300*  EXCLUSION LIST, AND FILES WHAT'S LEFT INTO A LAST-NAME     *
001400*  KEYED SCRATCH INDEX FOR THE NAME-MATCH JOB TO READ LATER.  *
001500*  THIS PROGRAM DOES NOT ITSELF JOIN PAYROLL TO PROFILE AND   *
001600*  PRODUCES NO REPORT - THAT IS A SEPARATE RUN.               *
001700*                                                             *
001800*  CHANGE LOG                                                 *
001900*  ----------                                                 *
002000*  10/21/91  SW  0009  ORIGINAL - PAYROLL TITLE FILTER AND    *   SW0009
002100*                      LAST-NAME INDEX BUILD.                 *   SW0009  
002200*  11/09/99  SW  0010  EXCLUSION LIST GREW TO ITS CURRENT 17  *   SW0010  
002300*                      TITLES AFTER RECORDS UNIT REVIEW.      *   SW0010  
002400*  11/30/99  SW  0014  Y2K - CHANGE LOG DATES CHECKED FOR     *   SW0014  
002500*                      2-DIGIT YEAR ROLLOVER.                 *   SW0014  
002600*  02/03/03  SW  0022  FISCAL YEAR LITERAL MOVED TO PAYIDX.   *   SW0022  
002700*                      CPY SO IT'S A ONE-LINE CHANGE EACH     *   SW0022  
002800*                      YEAR INSTEAD OF A RECOMPILE HUNT.      *   SW0022  
002900*  06/18/09  SW  0037  BLANK-LINE GUARD ADDED ON BOTH INPUT   *   SW0037  
003000*                      FEEDS - AN EMPTY TRAILING LINE ON THE  *   SW0037  
003100*                      PAYROLL EXPORT WAS FILING A GARBAGE    *   SW0037  
003200*                      ROW UNDER LAST NAME SPACES.            *   SW0037  
003300*  04/02/20  SW  0066  RECORD KEY / ALT KEY WORK FILE PATTERN *   SW0066
003400*                      LIFTED FROM RRI245'S GARFILE (LAST-    *   SW0066
003500*                      NAME LOOKUPS NEED DUPLICATES, SAME AS  *   SW0066
003600*                      A GARNISHMENT ACCOUNT NUMBER DOES).    *   SW0066
003700*  06/15/20  SW  0070  REMOVED THE "SKIP FIRST PAYROLL ROW"   *   SW0070
003800*                      GUARD - PAYROLL EXPORT CARRIES NO      *   SW0070
003900*                      HEADING LINE AND ROW ONE WAS BEING     *   SW0070
004000*                      DROPPED AS IF IT WERE ONE.             *   SW0070
004100*  07/02/20  SW  0071  BOTH UNSTRINGS WERE GRABBING THE FIRST *   SW0071
004200*                      COLUMNS OFF THE ROW INSTEAD OF THE     *   SW0071
004300*                      NAME COLUMNS - ADDED SKIP FIELDS SO    *   SW0071
004400*                      THE PROFILE AND PAYROLL NAME COLUMNS   *   SW0071
004500*                      LINE UP WITH THE CITY'S LAYOUT.        *   SW0071
004600***************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ALPHA-LETTER IS "A" THRU "Z"
005200     UPSI-0 ON STATUS IS PAYIDX-VERBOSE-SWITCH.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT PROFILE-CSV-FILE ASSIGN TO "S40" ORGANIZATION
005700     LINE SEQUENTIAL.
005800
005900     SELECT PAYROLL-CSV-FILE ASSIGN TO "S45" ORGANIZATION
006000     LINE SEQUENTIAL.
006100
006200     SELECT PAYIDX-WORK ASSIGN TO "S65" ORGANIZATION IS INDEXED
006300     ACCESS MODE IS DYNAMIC RECORD KEY IS PX-SEQ-KEY
006400     ALTERNATE RECORD KEY IS PX-LASTNAME-KEY WITH DUPLICATES.
006500
006600 DATA DIVISION.
006700
006800 FILE SECTION.
006900
007000 FD  PROFILE-CSV-FILE.
007100 01  PROFILE-CSV-REC           PIC X(200).
007200
007300 FD  PAYROLL-CSV-FILE.
007400 01  PAYROLL-CSV-REC           PIC X(200).
007500
007600 FD  PAYIDX-WORK
007700     DATA RECORD IS PAYIDX-WORK-REC.
007800 01  PAYIDX-WORK-REC.
007900     02  PX-SEQ-KEY            PIC 9(8).
008000     02  PX-LASTNAME-KEY       PIC X(30).
008100     02  PX-FIRST-NAME         PIC X(30).
008200     02  PX-FISCAL-YEAR        PIC X(4).
008300     02  PX-TITLE              PIC X(60).
008400     02  FILLER                PIC X(20).
008500
008600 WORKING-STORAGE SECTION.
008700
008800 COPY payidx.CPY   IN "C:\Users\sid\cms\copylib\nypd".
008900
009000 01  WS-PROFILE-REC-FLAT REDEFINES WS-PROFILE-REC
009100                               PIC X(120).
009200
009300 01  WS-PAYROLL-REC-FLAT REDEFINES WS-PAYROLL-REC
009400                               PIC X(244).
009500
009600 01  WS-EOF-SWITCHES.
009700     05  WS-PROFILE-EOF        PIC X VALUE "N".
009800         88  PROFILE-EOF               VALUE "Y".
009900     05  WS-PAYROLL-EOF        PIC X VALUE "N".
010000         88  PAYROLL-EOF               VALUE "Y".
010100
010200 77  WS-TITLE-EXCL-SW          PIC X VALUE "N".
010300     88  WS-TITLE-EXCLUDED             VALUE "Y".
010400
010500 01  WS-COUNTERS.
010600     05  WS-PROFILE-READ       PIC 9(6) COMP VALUE 0.
010700     05  WS-PAYROLL-READ       PIC 9(6) COMP VALUE 0.
010800     05  WS-YEAR-REJECTED      PIC 9(6) COMP VALUE 0.
010900     05  WS-TITLE-REJECTED     PIC 9(6) COMP VALUE 0.
011000     05  WS-BLANK-SKIPPED      PIC 9(6) COMP VALUE 0.
011100     05  WS-INDEXED-WRITTEN    PIC 9(6) COMP VALUE 0.
011200
011300 77  WS-SEQ-COUNTER            PIC 9(8) COMP VALUE 0.
011400
011500 PROCEDURE DIVISION.
011600
011700 0005-START.
011800     OPEN INPUT PROFILE-CSV-FILE PAYROLL-CSV-FILE.
011900     OPEN OUTPUT PAYIDX-WORK.
012000
012100     PERFORM P1-READ-PROFILE THRU P1-EXIT
012200         UNTIL PROFILE-EOF.
012300     CLOSE PROFILE-CSV-FILE.
012400
012500     PERFORM P2-READ-PAYROLL THRU P2-EXIT
012600         UNTIL PAYROLL-EOF.
012700     CLOSE PAYROLL-CSV-FILE PAYIDX-WORK.
012800
012900     DISPLAY "PAYIDX - PROFILE ROWS READ    : " WS-PROFILE-READ.
013000     DISPLAY "PAYIDX - PAYROLL ROWS READ    : " WS-PAYROLL-READ.
013100     DISPLAY "PAYIDX - REJECTED, WRONG YEAR : " WS-YEAR-REJECTED.
013200     DISPLAY "PAYIDX - REJECTED, TITLE      : " WS-TITLE-REJECTED.
013300     DISPLAY "PAYIDX - BLANK LINES SKIPPED  : " WS-BLANK-SKIPPED.
013400     DISPLAY "PAYIDX - INDEXED ROWS WRITTEN : " WS-INDEXED-WRITTEN.
013500     STOP RUN.
013600
013700***************************************************************
013800*  PROFILE CSV IS READ IN FULL FOR THE RECORD COUNT ONLY - NO *
013900*  PAYROLL MATCH IS ATTEMPTED HERE.  THAT COMES LATER, WHEN   *
014000*  SOMEBODY WRITES THE PROGRAM THAT READS PAYIDX-WORK BY      *
014100*  LAST NAME AGAINST THIS FEED.                               *
014200***************************************************************
014300 P1-READ-PROFILE.
014400     READ PROFILE-CSV-FILE
014500       AT END
014600         SET PROFILE-EOF TO TRUE
014700         GO TO P1-EXIT
014800     END-READ
014900
015000     IF WS-PROFILE-READ = 0
015100         ADD 1 TO WS-PROFILE-READ
015200         GO TO P1-EXIT
015300     END-IF
015400
015500     MOVE SPACES TO WS-PROFILE-REC
015600     UNSTRING PROFILE-CSV-REC DELIMITED BY ","
015700         INTO PR-SKIP-COL-1 PR-SKIP-COL-2
015800              PR-FIRST-NAME PR-LAST-NAME
015900     END-UNSTRING
016000
016100     IF WS-PROFILE-REC-FLAT = SPACES
016200         ADD 1 TO WS-BLANK-SKIPPED
016300         GO TO P1-EXIT
016400     END-IF
016500
016600     ADD 1 TO WS-PROFILE-READ.
016700 P1-EXIT.
016800     EXIT.
016900
017000***************************************************************
017100*  UNLIKE THE PROFILE EXTRACT, THE PAYROLL EXTRACT'S ROW ONE   *
017200*  IS DATA, NOT A HEADING - THE CITY'S EXPORT DOES NOT CARRY   *
017300*  ONE.  DO NOT ADD A "SKIP FIRST ROW" GUARD HERE AGAIN; IT    *
017400*  WAS TRIED ONCE AND SILENTLY DROPPED A REAL PAYROLL ROW.     *
017500***************************************************************
017600 P2-READ-PAYROLL.
017700     READ PAYROLL-CSV-FILE
017800       AT END
017900         SET PAYROLL-EOF TO TRUE
018000         GO TO P2-EXIT
018100     END-READ
018200
018300     ADD 1 TO WS-PAYROLL-READ
018400     PERFORM P2A-PARSE-PAYROLL-LINE THRU P2A-EXIT
018500
018600     IF WS-PAYROLL-REC-FLAT = SPACES
018700         ADD 1 TO WS-BLANK-SKIPPED
018800         GO TO P2-EXIT
018900     END-IF
019000
019100     IF PY-FISCAL-YEAR NOT = WS-FISCAL-YEAR-WANTED
019200         ADD 1 TO WS-YEAR-REJECTED
019300         GO TO P2-EXIT
019400     END-IF
019500
019600     PERFORM P3-CHECK-EXCLUDED-TITLE THRU P3-EXIT
019700     IF WS-TITLE-EXCLUDED
019800         ADD 1 TO WS-TITLE-REJECTED
019900         GO TO P2-EXIT
020000     END-IF
020100
020200     PERFORM P4-WRITE-INDEX THRU P4-EXIT.
020300 P2-EXIT.
020400     EXIT.
020500
020600 P2A-PARSE-PAYROLL-LINE.
020700     MOVE SPACES TO WS-PAYROLL-REC
020800     UNSTRING PAYROLL-CSV-REC DELIMITED BY ","
020900         INTO PY-FISCAL-YEAR PY-SKIP-COL-1 PY-SKIP-COL-2
021000              PY-LAST-NAME PY-FIRST-NAME
021100              PY-SKIP-COL-5 PY-SKIP-COL-6 PY-SKIP-COL-7
021200              PY-TITLE
021300     END-UNSTRING.
021400 P2A-EXIT.
021500     EXIT.
021600
021700***************************************************************
021800*  EXACT-MATCH SEARCH OF THE 17-TITLE CIVILIAN/NON-SWORN      *
021900*  EXCLUSION TABLE - NOTE THE PRINCIPAL ADMINISTRATIVE         *
022000*  ASSOCIATE TITLE CARRIES TWO SPACES BEFORE "NON SUPVR" ON   *
022100*  THE CITY'S OWN PAYROLL EXPORT, SO THE LITERAL IN PAYIDX.CPY*
022200*  MATCHES THAT EXACTLY - DO NOT "CLEAN THAT UP" AGAIN.       *
022300***************************************************************
022400 P3-CHECK-EXCLUDED-TITLE.
022500     MOVE "N" TO WS-TITLE-EXCL-SW
022600     PERFORM P3A-TITLE-LOOP THRU P3A-EXIT
022700         VARYING WS-EXCL-IX FROM 1 BY 1
022800         UNTIL WS-EXCL-IX > 17.
022900 P3-EXIT.
023000     EXIT.
023100
023200 P3A-TITLE-LOOP.
023300     IF PY-TITLE = WS-EXCLUDED-TITLE(WS-EXCL-IX)
023400         SET WS-TITLE-EXCLUDED TO TRUE
023500     END-IF.
023600 P3A-EXIT.
023700     EXIT.
023800
023900***************************************************************
024000*  ONE ENTRY PER SURVIVING PAYROLL ROW, KEYED BY A RUNNING    *
024100*  SEQUENCE NUMBER SO INSERTION ORDER IS PRESERVED, WITH LAST *
024200*  NAME AS THE DUPLICATE-BEARING ALTERNATE KEY - SAME SHAPE   *
024300*  AS GARFILE'S G-GARNO / G-ACCT OVER IN RRI245.              *
024400***************************************************************
024500 P4-WRITE-INDEX.
024600     ADD 1 TO WS-SEQ-COUNTER
024700     MOVE WS-SEQ-COUNTER TO PX-SEQ-KEY
024800     MOVE PY-LAST-NAME   TO PX-LASTNAME-KEY
024900     MOVE PY-FIRST-NAME  TO PX-FIRST-NAME
025000     MOVE PY-FISCAL-YEAR TO PX-FISCAL-YEAR
025100     MOVE PY-TITLE       TO PX-TITLE
025200
025300     WRITE PAYIDX-WORK-REC
025400       INVALID KEY
025500         DISPLAY "PAYIDX - DUPLICATE SEQUENCE KEY, CAN'T HAPPEN: "
025600             WS-SEQ-COUNTER
025700     END-WRITE
025800
025900     ADD 1 TO WS-INDEXED-WRITTEN.
026000 P4-EXIT.
026100     EXIT.
