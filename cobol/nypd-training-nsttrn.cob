000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NSTTRN.
000300 AUTHOR.        S WAITE.
000400 INSTALLATION.  CMS - CENTRAL MEDICAL SCHEDULING, WEST DOVER VT.
000500 DATE-WRITTEN.  08/14/1988.
000600 DATE-COMPILED. TODAY.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*  NSTTRN - NEIGHBORHOOD SAFETY TEAM TRAINING EXTRACT.        *
001000*  SCANS THE 26 NYPD-PROFILES-<LETTER>.JSON FEEDS FOR ANY     *
001100*  OFFICER WHO COMPLETED "NEIGHBORHOOD SAFETY TEAM TRAINING,  *
001200*  7-DAY COURSE", CROSS REFERENCES THE 50-A DISCIPLINARY      *
001300*  FEED BY TAX ID, AND WRITES ONE CSV DETAIL LINE PER         *
001400*  QUALIFYING OFFICER TO THE OUTPUT FEED.                     *
001500*                                                             *
001600*  CHANGE LOG                                                 *
001700*  ----------                                                 *
001800*  08/14/88  SW  0001  ORIGINAL - NST 7-DAY COURSE EXTRACT    *   SW0001
001900*                      REQUESTED BY RECORDS UNIT.             *   SW0001  
002000*  08/22/99  SW  0004  50-A LOOKUP ADDED, LAST-ONE-WINS ON    *   SW0004  
002100*                      DUPLICATE TAX ID PER RECORDS UNIT.     *   SW0004  
002200*  09/03/99  SW  0009  SKIP TAX ID 0 / MISSING FROM 50-A      *   SW0009  
002300*                      TABLE - THESE ARE NOT REAL OFFICERS.   *   SW0009  
002400*  11/30/99  SW  0014  Y2K - DATE-WRITTEN/CHANGE LOG DATES    *   SW0014  
002500*                      CHECKED FOR 2-DIGIT YEAR ROLLOVER.     *   SW0014  
002600*  01/06/00  SW  0015  Y2K FOLLOWUP - NO 2-DIGIT YEAR FIELDS  *   SW0015  
002700*                      IN THIS PROGRAM, NONE TO FIX.          *   SW0015  
002800*  06/19/03  SW  0027  FULL_NAME CARRIED FOR DIAGNOSTIC       *   SW0027  
002900*                      DISPLAY ONLY, NOT WRITTEN TO OUTPUT.   *   SW0027  
003000*  02/11/09  RC  0041  OUTPUT HEADER LINE WRITTEN EVEN WHEN   *   RC0041  
003100*                      NO OFFICER QUALIFIES (RECORDS UNIT     *   RC0041  
003200*                      COMPLAINED OF A ZERO-BYTE FILE).       *   RC0041  
003300*  07/07/14  SW  0058  REBUILT AROUND THE OLD STE001 LOAD     *   SW0058  
003400*                      SHAPE - SCRATCH INDEXED 50-A TABLE     *   SW0058  
003500*                      INSTEAD OF RE-READING THE FEED PER     *   SW0058  
003600*                      LETTER.                                *   SW0058  
003700*  04/02/20  SW  0066  COPYBOOKS SPLIT OUT FOR SHARING WITH   *   SW0066
003800*                      THE SRG JOB (SEE SRGTRN).              *   SW0066
003900*  07/02/20  SW  0071  50-A LINK WAS BUILDING UPPERCASE - THE *   SW0071
004000*                      SITE'S URLS ARE CASE-SENSITIVE, FIXED  *   SW0071
004100*                      TO LOWER CASE.                         *   SW0071
004200***************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS ALPHA-LETTER IS "A" THRU "Z"
004800     UPSI-0 ON STATUS IS NST-VERBOSE-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT FIFTYA-FEED ASSIGN TO "S25" ORGANIZATION
005300     LINE SEQUENTIAL.
005400
005500     SELECT FIFTYA-WORK ASSIGN TO "S30" ORGANIZATION IS INDEXED
005600     ACCESS MODE IS DYNAMIC RECORD KEY IS FA-TAXID-KEY
005700     LOCK MODE MANUAL.
005800
005900     SELECT NYPD-PROFILE-FILE ASSIGN TO WS-PROFILE-DDNAME
006000     ORGANIZATION LINE SEQUENTIAL.
006100
006200     SELECT NST-OUT-FILE ASSIGN TO "S70" ORGANIZATION
006300     LINE SEQUENTIAL.
006400
006500 DATA DIVISION.
006600
006700 FILE SECTION.
006800
006900 FD  FIFTYA-FEED.
007000 01  FIFTYA-FEED-REC           PIC X(2000).
007100
007200 FD  FIFTYA-WORK.
007300     COPY fiftyawk.CPY IN "C:\Users\sid\cms\copylib\nypd".
007400
007500 FD  NYPD-PROFILE-FILE.
007600 01  NYPD-PROFILE-REC          PIC X(4000).
007700
007800 FD  NST-OUT-FILE.
007900 01  NST-OUT-REC               PIC X(200).
008000
008100 WORKING-STORAGE SECTION.
008200
008300 COPY offprof.CPY  IN "C:\Users\sid\cms\copylib\nypd".
008400 COPY fiftya.CPY   IN "C:\Users\sid\cms\copylib\nypd".
008500 COPY nstout.CPY   IN "C:\Users\sid\cms\copylib\nypd".
008600
008700 01  WS-EOF-SWITCHES.
008800     05  WS-FIFTYA-EOF         PIC X VALUE "N".
008900         88  FIFTYA-EOF                VALUE "Y".
009000     05  WS-PROFILE-EOF        PIC X VALUE "N".
009100         88  PROFILE-EOF               VALUE "Y".
009200
009300 01  WS-ALPHABET-CONSTANT      PIC X(26) VALUE
009400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009500 01  WS-ALPHABET REDEFINES WS-ALPHABET-CONSTANT.
009600     05  WS-ALPHA-LETTER       PIC X OCCURS 26 TIMES
009700                               INDEXED BY WS-ALPHA-IX.
009800
009900 01  WS-PROFILE-DDNAME         PIC X(8).
010000
010100 01  WS-COURSE-WANTED          PIC X(80) VALUE
010200         "NEIGHBORHOOD SAFETY TEAM TRAINING, 7-DAY COURSE".
010300
010400 77  WS-COURSE-FOUND-SW        PIC X VALUE "N".
010500     88  WS-COURSE-FOUND               VALUE "Y".
010600
010700 77  WS-FIFTYA-MATCH-SW        PIC X VALUE "N".
010800     88  WS-FIFTYA-MATCHED             VALUE "Y".
010900
011000 01  WS-SCAN-WORK.
011100     05  WS-SCAN-DISCARD       PIC X(4000).
011200     05  WS-SCAN-REMAINDER     PIC X(4000).
011300     05  WS-SCAN-REMAINDER2    PIC X(4000).
011400     05  WS-TRAIN-CHUNK        PIC X(4000).
011500     05  WS-ELEMENT-TAIL       PIC X(4000).
011600     05  WS-THIS-ELEMENT       PIC X(4000).
011700     05  WS-SCAN-TALLY         PIC 9(4) COMP.
011800     05  WS-TRAIN-PTR          PIC 9(4) COMP.
011900
012000 01  WS-LINK-BUILD             PIC X(60).
012100
012200 01  WS-COUNTERS.
012300     05  WS-OFFICERS-READ      PIC 9(6) COMP VALUE 0.
012400     05  WS-OFFICERS-WRITTEN   PIC 9(6) COMP VALUE 0.
012500     05  WS-FIFTYA-LOADED      PIC 9(6) COMP VALUE 0.
012600     05  WS-TRX                PIC 9(4) COMP.
012700
012800 PROCEDURE DIVISION.
012900
013000 0005-START.
013100     OPEN INPUT FIFTYA-FEED.
013200     OPEN I-O FIFTYA-WORK.
013300     OPEN OUTPUT NST-OUT-FILE.
013400     MOVE WS-NST-HEADER TO NST-OUT-REC
013500     WRITE NST-OUT-REC.
013600     PERFORM P1-LOAD-FIFTYA THRU P1-EXIT
013700         UNTIL FIFTYA-EOF.
013800     CLOSE FIFTYA-FEED.
013900     PERFORM P2-SCAN-LETTERS THRU P2-EXIT
014000         VARYING WS-ALPHA-IX FROM 1 BY 1
014100         UNTIL WS-ALPHA-IX > 26.
014200     CLOSE FIFTYA-WORK NST-OUT-FILE.
014300     DISPLAY "NSTTRN - 50-A ROWS LOADED  : " WS-FIFTYA-LOADED.
014400     DISPLAY "NSTTRN - OFFICERS SCANNED  : " WS-OFFICERS-READ.
014500     DISPLAY "NSTTRN - OFFICERS QUALIFIED: " WS-OFFICERS-WRITTEN.
014600     STOP RUN.
014700
014800***************************************************************
014900*  LOAD THE 50-A REFERENCE FEED INTO A SCRATCH INDEXED FILE   *
015000*  KEYED BY TAX ID.  A DUPLICATE KEY ON WRITE MEANS A LATER   *
015100*  50-A RECORD CAME IN FOR THE SAME OFFICER - REWRITE OVER    *
015200*  IT SO THE LAST ONE ON THE FEED WINS, PER RECORDS UNIT.     *
015300***************************************************************
015400 P1-LOAD-FIFTYA.
015500     READ FIFTYA-FEED
015600       AT END
015700         SET FIFTYA-EOF TO TRUE
015800         GO TO P1-EXIT
015900     END-READ
016000
016100     PERFORM P1A-PARSE-FIFTYA-LINE THRU P1A-EXIT
016200
016300     IF FA-TAXID NOT NUMERIC OR FA-TAXID = 0
016400         GO TO P1-EXIT
016500     END-IF
016600
016700     MOVE FA-TAXID-X          TO FA-TAXID-KEY
016800     MOVE FA-UNIQUE-MOS       TO FA-K-UNIQUE-MOS
016900     MOVE FA-LAST-NAME        TO FA-K-LAST-NAME
017000     MOVE FA-FIRST-NAME       TO FA-K-FIRST-NAME
017100     MOVE FA-RANK-DESC        TO FA-K-RANK-DESC
017200     MOVE FA-COMMAND-DESC     TO FA-K-COMMAND-DESC
017300     MOVE FA-SUBSTANTIATED-CNT TO FA-K-SUBST-CNT
017400     MOVE FA-ALLEGATION-CNT   TO FA-K-ALLEG-CNT
017500
017600     WRITE FA-KEYED-REC
017700       INVALID KEY
017800         REWRITE FA-KEYED-REC
017900     END-WRITE
018000
018100     ADD 1 TO WS-FIFTYA-LOADED.
018200 P1-EXIT.
018300     EXIT.
018400
018500 P1A-PARSE-FIFTYA-LINE.
018600     MOVE ZEROS  TO FA-TAXID.
018700     MOVE SPACES TO FA-UNIQUE-MOS FA-LAST-NAME FA-FIRST-NAME
018800                    FA-RANK-DESC FA-COMMAND-DESC.
018900     MOVE 0 TO FA-SUBSTANTIATED-CNT FA-ALLEGATION-CNT.
019000
019100     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
019200     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"unique_mos":"'
019300         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
019400     END-UNSTRING
019500     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
019600         INTO FA-UNIQUE-MOS WS-SCAN-DISCARD
019700     END-UNSTRING
019800
019900     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
020000     MOVE 0 TO WS-SCAN-TALLY
020100     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"taxid":"'
020200         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
020300         TALLYING IN WS-SCAN-TALLY
020400     END-UNSTRING
020500     IF WS-SCAN-TALLY > 1
020600         UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
020700             INTO FA-TAXID-X WS-SCAN-DISCARD
020800         END-UNSTRING
020900     END-IF
021000
021100     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
021200     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"last_name":"'
021300         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
021400     END-UNSTRING
021500     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
021600         INTO FA-LAST-NAME WS-SCAN-DISCARD
021700     END-UNSTRING
021800
021900     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
022000     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"first_name":"'
022100         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
022200     END-UNSTRING
022300     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
022400         INTO FA-FIRST-NAME WS-SCAN-DISCARD
022500     END-UNSTRING
022600
022700     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
022800     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"rank_desc":"'
022900         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
023000     END-UNSTRING
023100     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
023200         INTO FA-RANK-DESC WS-SCAN-DISCARD
023300     END-UNSTRING
023400
023500     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
023600     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"command_desc":"'
023700         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
023800     END-UNSTRING
023900     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
024000         INTO FA-COMMAND-DESC WS-SCAN-DISCARD
024100     END-UNSTRING
024200
024300     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
024400     MOVE 0 TO WS-SCAN-TALLY
024500     UNSTRING FIFTYA-FEED-REC
024600         DELIMITED BY '"substantiated_count":'
024700         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
024800         TALLYING IN WS-SCAN-TALLY
024900     END-UNSTRING
025000     IF WS-SCAN-TALLY > 1
025100         UNSTRING WS-SCAN-REMAINDER DELIMITED BY ","
025200             INTO FA-SUBSTANTIATED-CNT WS-SCAN-DISCARD
025300         END-UNSTRING
025400     END-IF
025500
025600     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
025700     MOVE 0 TO WS-SCAN-TALLY
025800     UNSTRING FIFTYA-FEED-REC DELIMITED BY '"allegation_count":'
025900         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
026000         TALLYING IN WS-SCAN-TALLY
026100     END-UNSTRING
026200     IF WS-SCAN-TALLY > 1
026300         UNSTRING WS-SCAN-REMAINDER DELIMITED BY "}"
026400             INTO FA-ALLEGATION-CNT WS-SCAN-DISCARD
026500         END-UNSTRING
026600     END-IF.
026700 P1A-EXIT.
026800     EXIT.
026900
027000***************************************************************
027100*  ONE PASS PER LETTER A THRU Z OVER THE PROFILE FEED.  THE   *
027200*  DDNAME IS BUILT FROM THE ALPHABET TABLE THE SAME WAY THE   *
027300*  OLD RRI245 LOAD JOB BUILDS ITS STATE TABLE - A VALUE       *
027400*  CONSTANT REDEFINED AS AN OCCURS TABLE.                     *
027500***************************************************************
027600 P2-SCAN-LETTERS.
027700     MOVE SPACES TO WS-PROFILE-DDNAME
027800     STRING "NYPD" WS-ALPHA-LETTER(WS-ALPHA-IX)
027900         DELIMITED BY SIZE INTO WS-PROFILE-DDNAME
028000     MOVE "N" TO WS-PROFILE-EOF
028100     OPEN INPUT NYPD-PROFILE-FILE
028200     PERFORM P3-SCAN-PROFILE THRU P3-EXIT
028300         UNTIL PROFILE-EOF
028400     CLOSE NYPD-PROFILE-FILE.
028500 P2-EXIT.
028600     EXIT.
028700
028800 P3-SCAN-PROFILE.
028900     READ NYPD-PROFILE-FILE
029000       AT END
029100         SET PROFILE-EOF TO TRUE
029200         GO TO P3-EXIT
029300     END-READ
029400
029500     IF NYPD-PROFILE-REC = SPACES
029600         GO TO P3-EXIT
029700     END-IF
029800
029900     ADD 1 TO WS-OFFICERS-READ
030000
030100     PERFORM P3A-PARSE-PROFILE-LINE THRU P3A-EXIT
030200
030300     SET WS-COURSE-FOUND-SW TO "N"
030400     PERFORM P4-MATCH-COURSE THRU P4-EXIT
030500         VARYING WS-TRX FROM 1 BY 1
030600         UNTIL WS-TRX > OP-TRAIN-COUNT
030700
030800     IF WS-COURSE-FOUND
030900         PERFORM P5-BUILD-ROW THRU P5-EXIT
031000         PERFORM P6-WRITE-ROW THRU P6-EXIT
031100     END-IF.
031200 P3-EXIT.
031300     EXIT.
031400
031500***************************************************************
031600*  PICK THE FIELDS WE NEED OFF ONE COMPACT JSON PROFILE LINE. *
031700*  EACH ARRAY FILE HOLDS ONE OFFICER OBJECT PER PHYSICAL LINE *
031800*  (THE UPSTREAM EXPORT KEEPS IT THAT WAY FOR US) SO A TAG    *
031900*  SCAN DOES THE JOB WITHOUT A REAL JSON PARSER.              *
032000***************************************************************
032100 P3A-PARSE-PROFILE-LINE.
032200     MOVE ZEROS  TO OP-TAXID.
032300     MOVE SPACES TO OP-LAST-NAME OP-FIRST-NAME OP-RANK
032400                    OP-COMMAND OP-SHIELD-NO OP-FULL-NAME
032500                    OP-ASSIGN-DATE-MDY OP-ASSIGN-DATE-ISO.
032600     MOVE 0 TO OP-TRAIN-COUNT.
032700     SET OP-NO-TRAINING-ARRAY TO TRUE.
032800
032900     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
033000     MOVE 0 TO WS-SCAN-TALLY
033100     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"taxid":"'
033200         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
033300         TALLYING IN WS-SCAN-TALLY
033400     END-UNSTRING
033500     IF WS-SCAN-TALLY > 1
033600         UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
033700             INTO OP-TAXID-X WS-SCAN-DISCARD
033800         END-UNSTRING
033900     END-IF
034000
034100     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
034200     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"last_name":"'
034300         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
034400     END-UNSTRING
034500     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
034600         INTO OP-LAST-NAME WS-SCAN-DISCARD
034700     END-UNSTRING
034800
034900     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
035000     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"first_name":"'
035100         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
035200     END-UNSTRING
035300     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
035400         INTO OP-FIRST-NAME WS-SCAN-DISCARD
035500     END-UNSTRING
035600
035700     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
035800     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"rank":"'
035900         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
036000     END-UNSTRING
036100     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
036200         INTO OP-RANK WS-SCAN-DISCARD
036300     END-UNSTRING
036400
036500     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
036600     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"command":"'
036700         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
036800     END-UNSTRING
036900     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
037000         INTO OP-COMMAND WS-SCAN-DISCARD
037100     END-UNSTRING
037200
037300     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
037400     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"shield_no":"'
037500         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
037600     END-UNSTRING
037700     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
037800         INTO OP-SHIELD-NO WS-SCAN-DISCARD
037900     END-UNSTRING
038000
038100     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
038200     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"full_name":"'
038300         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
038400     END-UNSTRING
038500     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
038600         INTO OP-FULL-NAME WS-SCAN-DISCARD
038700     END-UNSTRING
038800
038900     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
039000     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"assignment_date":"'
039100         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
039200     END-UNSTRING
039300     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
039400         INTO OP-ASSIGN-DATE-MDY WS-SCAN-DISCARD
039500     END-UNSTRING
039600
039700     MOVE SPACE TO WS-SCAN-DISCARD WS-TRAIN-CHUNK
039800     MOVE 0 TO WS-SCAN-TALLY
039900     UNSTRING NYPD-PROFILE-REC DELIMITED BY '"training":['
040000         INTO WS-SCAN-DISCARD WS-TRAIN-CHUNK
040100         TALLYING IN WS-SCAN-TALLY
040200     END-UNSTRING
040300     IF WS-SCAN-TALLY > 1
040400         SET OP-HAS-TRAINING-TAG TO TRUE
040500         MOVE 1 TO WS-TRAIN-PTR
040600         PERFORM P3B-PARSE-TRAINING THRU P3B-EXIT
040700             UNTIL WS-TRAIN-PTR > 3900
040800                OR OP-TRAIN-COUNT = 50
040900     END-IF.
041000 P3A-EXIT.
041100     EXIT.
041200
041300***************************************************************
041400*  WALK THE TRAINING ARRAY, ONE "NAME"/"DATE" ELEMENT AT A    *
041500*  TIME, USING THE UNSTRING POINTER TO KEEP OUR PLACE.        *
041600***************************************************************
041700 P3B-PARSE-TRAINING.
041800     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER
041900     MOVE 0 TO WS-SCAN-TALLY
042000     UNSTRING WS-TRAIN-CHUNK DELIMITED BY '"name":"'
042100         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER
042200         WITH POINTER WS-TRAIN-PTR
042300         TALLYING IN WS-SCAN-TALLY
042400     END-UNSTRING
042500
042600     IF WS-SCAN-TALLY < 2
042700         MOVE 9999 TO WS-TRAIN-PTR
042800         GO TO P3B-EXIT
042900     END-IF
043000
043100     ADD 1 TO OP-TRAIN-COUNT
043200     MOVE SPACE TO WS-ELEMENT-TAIL
043300     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '"'
043400         INTO OP-TRAIN-NAME(OP-TRAIN-COUNT) WS-ELEMENT-TAIL
043500     END-UNSTRING
043600
043700     MOVE SPACE TO WS-THIS-ELEMENT WS-SCAN-DISCARD
043800     UNSTRING WS-ELEMENT-TAIL DELIMITED BY "}"
043900         INTO WS-THIS-ELEMENT WS-SCAN-DISCARD
044000     END-UNSTRING
044100
044200     MOVE SPACE TO WS-SCAN-DISCARD WS-SCAN-REMAINDER2
044300     MOVE 0 TO WS-SCAN-TALLY
044400     UNSTRING WS-THIS-ELEMENT DELIMITED BY '"date":"'
044500         INTO WS-SCAN-DISCARD WS-SCAN-REMAINDER2
044600         TALLYING IN WS-SCAN-TALLY
044700     END-UNSTRING
044800
044900     IF WS-SCAN-TALLY > 1
045000         SET OP-TRAIN-DATE-PRESENT(OP-TRAIN-COUNT) TO TRUE
045100         UNSTRING WS-SCAN-REMAINDER2 DELIMITED BY '"'
045200             INTO OP-TRAIN-DATE-MDY(OP-TRAIN-COUNT)
045300                  WS-SCAN-DISCARD
045400         END-UNSTRING
045500     ELSE
045600         SET OP-TRAIN-DATE-ABSENT(OP-TRAIN-COUNT) TO TRUE
045700     END-IF.
045800 P3B-EXIT.
045900     EXIT.
046000
046100***************************************************************
046200*  EXACT MATCH AGAINST THE NST COURSE NAME.  NO PARTIAL, NO   *
046300*  FOLDED CASE - IF THE COURSE TITLE EVER CHANGES ON THE      *
046400*  TRAINING SIDE THIS PROGRAM WILL MISS IT AND SAY SO ON THE  *
046500*  COUNTS DISPLAYED AT END OF RUN.                            *
046600***************************************************************
046700 P4-MATCH-COURSE.
046800     IF OP-TRAIN-NAME(WS-TRX) = WS-COURSE-WANTED
046900         SET WS-COURSE-FOUND TO TRUE
047000     END-IF.
047100 P4-EXIT.
047200     EXIT.
047300
047400 P5-BUILD-ROW.
047500     MOVE OP-TAXID-X TO FA-TAXID-KEY
047600     MOVE "N" TO WS-FIFTYA-MATCH-SW
047700     READ FIFTYA-WORK
047800       INVALID KEY
047900         MOVE "N" TO WS-FIFTYA-MATCH-SW
048000       NOT INVALID KEY
048100         MOVE "Y" TO WS-FIFTYA-MATCH-SW
048200     END-READ
048300
048400     IF WS-FIFTYA-MATCHED
048500         MOVE FA-K-LAST-NAME    TO NO-LAST-NAME
048600         MOVE FA-K-FIRST-NAME   TO NO-FIRST-NAME
048700         MOVE FA-K-RANK-DESC    TO NO-RANK
048800         MOVE FA-K-COMMAND-DESC TO NO-COMMAND
048900         MOVE FA-K-SUBST-CNT    TO NO-SUBST-CNT
049000         MOVE FA-K-ALLEG-CNT    TO NO-ALLEG-CNT
049100         MOVE SPACES TO WS-LINK-BUILD
049200         STRING "https://www.50-a.org/officer/"
049300                FA-K-UNIQUE-MOS
049400             DELIMITED BY SIZE INTO WS-LINK-BUILD
049500         MOVE WS-LINK-BUILD TO NO-FIFTYA-LINK
049600     ELSE
049700         MOVE OP-LAST-NAME  TO NO-LAST-NAME
049800         MOVE OP-FIRST-NAME TO NO-FIRST-NAME
049900         MOVE OP-RANK       TO NO-RANK
050000         MOVE OP-COMMAND    TO NO-COMMAND
050100         MOVE 0             TO NO-SUBST-CNT NO-ALLEG-CNT
050200         MOVE SPACES        TO NO-FIFTYA-LINK
050300     END-IF.
050400 P5-EXIT.
050500     EXIT.
050600
050700 P6-WRITE-ROW.
050800     MOVE SPACES TO NST-OUT-REC
050900     STRING NO-LAST-NAME       DELIMITED BY "  " ","
051000            NO-FIRST-NAME      DELIMITED BY "  " ","
051100            NO-RANK            DELIMITED BY "  " ","
051200            NO-COMMAND         DELIMITED BY "  " ","
051300            NO-SUBST-CNT       DELIMITED BY SIZE ","
051400            NO-ALLEG-CNT       DELIMITED BY SIZE ","
051500            NO-FIFTYA-LINK     DELIMITED BY "  "
051600         INTO NST-OUT-REC
051700     WRITE NST-OUT-REC
051800     ADD 1 TO WS-OFFICERS-WRITTEN.
051900 P6-EXIT.
052000     EXIT.
